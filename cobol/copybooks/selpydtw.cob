000100* 18/02/2026 VBC - CREATED.
000200     SELECT  DATE-FILE         ASSIGN       "DATES"
000300                               ORGANIZATION LINE SEQUENTIAL
000400                               STATUS       PY-DTW-STATUS.
000500*

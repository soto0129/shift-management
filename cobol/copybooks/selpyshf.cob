000100* 18/02/2026 VBC - CREATED.
000200     SELECT  SHIFT-FILE        ASSIGN       "SHIFTS"
000300                               ORGANIZATION LINE SEQUENTIAL
000400                               STATUS       PY-SHF-STATUS.
000500*

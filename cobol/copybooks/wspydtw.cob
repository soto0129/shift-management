000100*****************************************************************
000200*                                                                *
000300*            RECORD DEFINITION FOR WORK-DATES FILE               *
000400*                                                                *
000500*      SEQUENTIAL FILE - INPUT ORDER IS SIGNIFICANT              *
000600*      NO KEY - DATES ARE NOT SORTED ON THE WAY IN               *
000700*****************************************************************
000800* FILE SIZE 10 BYTES.  EXACT - NO FILLER ROOM.
000900*
001000* 18/02/2026 VBC - CREATED, REPLACES OLD PY-PAY-TRANSACTIONS-
001100*                  RECORD SHAPE FOR THE SCHEDULING REWRITE - WE
001200*                  ONLY NEED THE DATE NOW.
001300*
001400 01  PY-DATE-RECORD.
001500     03  DTW-WORK-DATE               PIC X(10).
001600*

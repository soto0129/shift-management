000100* 18/02/2026 VBC - CREATED.
000200     SELECT  CONSTRAINTS-FILE  ASSIGN       "CONSTRAINTS"
000300                               ORGANIZATION LINE SEQUENTIAL
000400                               STATUS       PY-CST-STATUS.
000500*

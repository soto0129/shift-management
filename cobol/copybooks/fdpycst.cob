000100* 18/02/2026 VBC - CREATED.
000200 FD  CONSTRAINTS-FILE
000300     RECORD CONTAINS 6 CHARACTERS.
000400     COPY "WSPYCST.COB".
000500*

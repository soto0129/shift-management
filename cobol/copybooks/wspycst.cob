000100*****************************************************************
000200*                                                                *
000300*          RECORD DEFINITION FOR ROTA CONSTRAINTS FILE           *
000400*                                                                *
000500*      SEQUENTIAL FILE - EXACTLY ONE RECORD                      *
000600*      NO KEY - SINGLE RECORD, NO RRN NEEDED                     *
000700*****************************************************************
000800* FILE SIZE 6 BYTES.  EXACT - NO FILLER ROOM.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 18/02/2026 VBC - CREATED.  CUT DOWN FROM THE OLD PARAMETER
001300*                  RECORD SHAPE (ONE RECORD, DEFAULTS NOTED
001400*                  ALONGSIDE EACH FIELD) TO THE TWO FIGURES THE
001500*                  ROTA RUN NEEDS.
001600* 19/02/2026 VBC - ADDED THE TWO ALPHA REDEFINES SO AA020 CAN
001700*                  SPOT A BLANK (ABSENT) FIELD BEFORE TESTING IT
001800*                  AS ZERO, SAME TRICK AS STF-MAX-HOURS-WEEK-
001900*                  ALPHA.
002000*
002100 01  PY-CONSTRAINTS-RECORD.
002200     03  CST-MIN-STAFF-PER-DAY       PIC 9(03).
002300*                                    DEFAULT 2 WHEN BLANK/ZERO
002400     03  CST-MIN-STAFF-PER-DAY-ALPHA REDEFINES
002500                 CST-MIN-STAFF-PER-DAY PIC X(03).
002600     03  CST-MAX-STAFF-PER-DAY       PIC 9(03).
002700*                                    DEFAULT 3 WHEN BLANK/ZERO
002800     03  CST-MAX-STAFF-PER-DAY-ALPHA REDEFINES
002900                 CST-MAX-STAFF-PER-DAY PIC X(03).
003000*

000100* 18/02/2026 VBC - CREATED.
000200 FD  STAFF-FILE
000300     RECORD CONTAINS 31 CHARACTERS.
000400     COPY "WSPYSTF.COB".
000500*

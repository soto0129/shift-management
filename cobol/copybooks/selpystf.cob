000100* 18/02/2026 VBC - CREATED.
000200     SELECT  STAFF-FILE        ASSIGN       "STAFF"
000300                               ORGANIZATION LINE SEQUENTIAL
000400                               STATUS       PY-STF-STATUS.
000500*

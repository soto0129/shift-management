000100* 18/02/2026 VBC - CREATED.
000200     SELECT  SUMMARY-FILE      ASSIGN       "SUMMARY"
000300                               ORGANIZATION LINE SEQUENTIAL
000400                               STATUS       PY-SUM-STATUS.
000500*

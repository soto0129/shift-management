000100* 18/02/2026 VBC - CREATED.
000200 FD  SHIFT-FILE
000300     RECORD CONTAINS 48 CHARACTERS.
000400     COPY "WSPYSHF.COB".
000500*

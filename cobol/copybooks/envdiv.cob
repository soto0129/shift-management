000100*****************************************************************
000200*  ENVDIV.COB                                                   *
000300*  COMMON ENVIRONMENT DIVISION BLOCK FOR THE ACAS PAYROLL        *
000400*  BATCH SUITE.  COPYED WHOLE BY EVERY PAYROLL PROGRAM SO THAT   *
000500*  COMPILER / PRINTER-CHANNEL / SWITCH SETTINGS ONLY LIVE IN     *
000600*  ONE PLACE.                                                    *
000700*                                                                *
000800*  29/10/2025 VBC - CREATED, SPLIT OUT OF THE OLD PER-PROGRAM    *
000900*                   CONFIGURATION SECTION TEXT.                  *
001000*  18/02/2026 VBC - ADDED UPSI-0 VERBOSE-LOG SWITCH FOR PYSHFOPT.*
001100*****************************************************************
001200 CONFIGURATION SECTION.
001300 SOURCE-COMPUTER.        GENERIC-PC.
001400 OBJECT-COMPUTER.        GENERIC-PC.
001500 SPECIAL-NAMES.
001600     C01 IS TOP-OF-FORM
001700     UPSI-0 ON STATUS IS VERBOSE-LOG-WANTED
001800              OFF STATUS IS VERBOSE-LOG-NOT-WANTED
001900     CLASS PY-ALPHA-ID IS "A" THRU "Z", "0" THRU "9".

000100*****************************************************************
000200*                                                                *
000300*            RECORD DEFINITION FOR STAFF ROSTER FILE             *
000400*                                                                *
000500*      SEQUENTIAL FILE - ROSTER ORDER IS SIGNIFICANT             *
000600*      NO KEY - READ IN ROSTER SEQUENCE ONLY                     *
000700*****************************************************************
000800* FILE SIZE 31 BYTES.  EXACT - NO FILLER ROOM.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 18/02/2026 VBC - CREATED, REPLACES OLD PY-EMPLOYEE-RECORD FOR
001300*                  THE SCHEDULING REWRITE.  REDUCED TO THE THREE
001400*                  FIELDS THE ROTA RUN ACTUALLY NEEDS.
001500* 19/02/2026 VBC - STF-MAX-HOURS-WEEK-ALPHA REDEFINE ADDED SO
001600*                  AA030 CAN TEST FOR A BLANK/ZERO FIELD IN ONE
001700*                  HIT WITHOUT A NUMERIC CLASS TEST BLOWING UP
001800*                  ON SPACES.
001900*
002000 01  PY-STAFF-RECORD.
002100     03  STF-ID                      PIC X(08).
002200     03  STF-NAME                    PIC X(20).
002300     03  STF-MAX-HOURS-WEEK          PIC 9(03).
002400     03  STF-MAX-HOURS-WEEK-ALPHA REDEFINES
002500                 STF-MAX-HOURS-WEEK  PIC X(03).
002600*

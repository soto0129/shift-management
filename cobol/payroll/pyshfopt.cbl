000100*****************************************************************
000200*                                                               *
000300*            D A I L Y   S H I F T   R O T A   B U I L D        *
000400*                                                               *
000500*   READS A ROSTER OF STAFF AND A LIST OF WORK-DATES, APPLIES   *
000600*   THE STANDING ROTA CONSTRAINTS, AND HANDS OUT ONE 09:00-     *
000700*   18:00 SHIFT PER SELECTED PERSON PER DATE - SPREADING THE    *
000800*   LOAD EVENLY ACROSS THE ROSTER AND WITHIN EACH PERSON'S      *
000900*   OWN WEEKLY HOURS CEILING.  WRITES THE SHIFTS GIVEN OUT AND  *
001000*   A ONE-LINE RUN SUMMARY.                                     *
001100*                                                               *
001200*****************************************************************
001300*
001400 IDENTIFICATION          DIVISION.
001500*================================
001600*
001700 PROGRAM-ID.             PYSHFOPT.
001800*
001900 AUTHOR.                 D M PARTRIDGE.
002000*
002100 INSTALLATION.           APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002200*
002300 DATE-WRITTEN.           04/11/1988.
002400*
002500 DATE-COMPILED.
002600*
002700 SECURITY.               COPYRIGHT (C) 1988 - 2026 AND LATER,
002800*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002900*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
003000*                        THE FILE COPYING FOR DETAILS.
003100*
003200*****************************************************************
003300*  REMARKS.                                                      *
003400*  BUILDS THE DAILY STAFF ROTA FOR A GIVEN RUN OF WORK-DATES.    *
003500*  READS STAFF (ROSTER ORDER), DATES (INPUT ORDER) AND           *
003600*  CONSTRAINTS (ONE RECORD), AND WRITES SHIFTS AND SUMMARY.      *
003700*  ALL FILES ARE LINE SEQUENTIAL - THERE IS NO KEYED ACCESS      *
003800*  ANYWHERE IN THIS PROGRAM.                                     *
003900*                                                                *
004000*  FILES USED -                                                  *
004100*      STAFF         ROSTER OF STAFF ELIGIBLE FOR THIS RUN.       *
004200*      DATES         WORK-DATES TO BE COVERED, INPUT ORDER.       *
004300*      CONSTRAINTS   ONE RECORD - MIN/MAX STAFF PER DAY.          *
004400*      SHIFTS        OUTPUT - ONE RECORD PER SHIFT GIVEN OUT.     *
004500*      SUMMARY       OUTPUT - ONE RECORD, RUN TOTALS AND STATUS.  *
004600*                                                                *
004700*  ERROR MESSAGES USED -                                         *
004800*      SYSTEM WIDE     SY001.                                    *
004900*      PROGRAM SPECIFIC PY101 - PY106.                           *
005000*                                                                *
005100*  CALLED MODULES.    NONE.                                      *
005200*  FUNCTIONS USED.    NONE.                                      *
005300*                                                                *
005400*  VERSION.           SEE PROG-NAME IN WORKING-STORAGE.          *
005500*****************************************************************
005600*
005700*****************************************************************
005800* CHANGE-LOG                                                     *
005900*****************************************************************
006000* 04/11/1988 DMP - 1.0.00 CREATED.  FIRST CUT OF THE ROTA BUILD,  *
006100*                  ONE SHIFT PER HEAD PER DAY, EVEN SPREAD BY     *
006200*                  ASSIGNED-DAY COUNT.                            *
006300* 19/01/1989 DMP -    .01 MIN/MAX STAFF PER DAY READ FROM THE     *
006400*                  CONSTRAINTS FILE INSTEAD OF BEING HARD CODED.  *
006500* 02/06/1990 RHT -    .02 DEFAULT MAX-HOURS-WEEK OF 40 APPLIED    *
006600*                  WHEN THE FIELD ARRIVES BLANK OR ZERO ON THE    *
006700*                  STAFF FILE - QUERY FROM BUREAU DESK.           *
006800* 14/02/1991 RHT -    .03 INFEASIBLE-DAY CHECK ADDED - A DAY      *
006900*                  SHORT OF ELIGIBLE STAFF NOW FAILS THE WHOLE    *
007000*                  RUN RATHER THAN WRITING A SHORT SHIFT LIST.    *
007100* 30/09/1992 DMP -    .04 ROSTER-ORDER TIE-BREAK MADE EXPLICIT -  *
007200*                  PREVIOUSLY RELIED ON TABLE SEARCH ORDER BY     *
007300*                  ACCIDENT, CAUSED A REPEATABILITY COMPLAINT.    *
007400* 11/03/1994 RHT -    .05 MOVED FILE STATUS CHECKING ONTO THE     *
007500*                  SHARED ZZ040-EVALUATE-MESSAGE PATTERN USED     *
007600*                  ELSEWHERE IN PAYROLL - WAS ROLLING ITS OWN.    *
007700* 23/11/1995 DMP -    .06 RAISED STAFF TABLE FROM 500 TO 2000     *
007800*                  ENTRIES FOR THE REGIONAL BUREAU CONSOLIDATION. *
007900* 17/07/1998 GEH -    .07 YEAR 2000 REVIEW - WORK-DATE FIELDS ON  *
008000*                  STAFF, DATES AND SHIFT FILES ARE ALL CCYY/MM/  *
008100*                  DD ALREADY ON THIS PROGRAM, NO WINDOWING LOGIC *
008200*                  IN USE, NO CHANGE REQUIRED - SIGNED OFF.       *
008300* 02/03/1999 GEH -    .08 Y2K SIGN-OFF RE-CONFIRMED AFTER BUREAU  *
008400*                  AUDIT - NO DATE ARITHMETIC PERFORMED ON THIS   *
008500*                  PROGRAM, DATES ARE CARRIED AS TEXT THROUGHOUT. *
008600* 05/08/2001 KMB -    .09 OPERATOR VERBOSE LOG ADDED BEHIND       *
008700*                  UPSI-0, OFF BY DEFAULT - NIGHT OPERATOR ASKED  *
008800*                  FOR A PER-DATE STAFFING COUNT ON THE CONSOLE.  *
008900* 14/05/2004 KMB -    .10 MAX-STAFF-PER-DAY NOW DEFAULTS TO 3     *
009000*                  RATHER THAN ABORTING WHEN THE CONSTRAINTS      *
009100*                  RECORD ARRIVES WITH THE FIELD BLANK.           *
009200* 29/10/2025 VBC -    .11 REWORKED ONTO THE COMMON ENVDIV.COB /   *
009300*                  FILESTAT-MSGS.COB COPYBOOKS DURING THE         *
009400*                  PAYROLL SUITE TIDY-UP - NO LOGIC CHANGE.       *
009500* 18/02/2026 VBC -    .12 CARVED OUT OF PYRGSTR AS A STANDALONE   *
009600*                  BATCH PROGRAM FOR THE SCHEDULING REWRITE -     *
009700*                  DROPPED REPORT WRITER, NO PRINTED REPORT NOW.  *
009750* 10/08/2026 VBC -    .13 WS-FILE-STATUSES GROUP ADDED - THE FIVE *
009760*                  PY-XXX-STATUS FIELDS THE SELECTS/READS NAME    *
009770*                  HAD NEVER BEEN DECLARED, CAUGHT ON COMPILE     *
009780*                  CHECK BY THE BUREAU.  ALSO WIDENED WS-STF-MAX- *
009790*                  DAYS TO 9(03) - 9(02) COULD NOT HOLD THE       *
009791*                  QUOTIENT FOR A 3-DIGIT MAX-HOURS-WEEK.         *
009800*****************************************************************
009900*
010000* *************************************************************
010100* COPYRIGHT NOTICE.
010200* ****************
010300* 
010400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
010500* UPDATED 2024-04-16.
010600* 
010700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
010800* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
010900* 1976-2026 AND LATER.
011000* 
011100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
011200* MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL
011300* PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION;
011400* VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND
011500* THAT INCLUDES USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING
011600* OR RESALE, RENTAL OR HIRE IN ANY WAY.
011700* 
011800* PERSONS INTERESTED IN REPACKAGING OR RESALE MUST GET IN TOUCH
011900* WITH THE COPYRIGHT HOLDER WITH THEIR PLANS AND PROPOSALS TO
012000* VBCOEN@GMAIL.COM.
012100* 
012200* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
012300* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED
012400* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
012500* PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE FOR DETAILS.
012600* 
012700* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
012800* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE
012900* TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
013000* BOSTON, MA 02111-1307 USA.
013100* *************************************************************
013200*
013300 ENVIRONMENT             DIVISION.
013400*================================
013500*
013600 COPY "ENVDIV.COB".
013700*
013800 INPUT-OUTPUT            SECTION.
013900 FILE-CONTROL.
014000     COPY "SELPYSTF.COB".
014100     COPY "SELPYDTW.COB".
014200     COPY "SELPYCST.COB".
014300     COPY "SELPYSHF.COB".
014400     COPY "SELPYSUM.COB".
014500*
014600 DATA                    DIVISION.
014700*================================
014800*
014900 FILE SECTION.
015000*
015100     COPY "FDPYSTF.COB".
015200     COPY "FDPYDTW.COB".
015300     COPY "FDPYCST.COB".
015400     COPY "FDPYSHF.COB".
015500     COPY "FDPYSUM.COB".
015600*
015700 WORKING-STORAGE SECTION.
015800*-----------------------
015900 77  PROG-NAME               PIC X(17) VALUE "PYSHFOPT (1.0.13)".
016000*
016100*****************************************************************
016200* SWITCHES, COUNTS AND SUBSCRIPTS - ALL FIXED-LENGTH BINARY SO    *
016300* THEY STAY CHEAP TO STEP THROUGH THE STAFF/DATE/SHIFT TABLES.    *
016400*****************************************************************
016500 01  WS-SWITCHES.
016600     03  WS-ABORT-SWITCH      PIC X      VALUE "N".
016700         88  WS-ABORT-RUN                VALUE "Y".
016800     03  WS-INFEASIBLE-SWITCH PIC X      VALUE "N".
016900         88  WS-RUN-INFEASIBLE           VALUE "Y".
017000     03  WS-DAY-INFEASIBLE    PIC X      VALUE "N".
017100         88  WS-THIS-DAY-SHORT           VALUE "Y".
017200     03  FILLER               PIC X(05).
017300*
017400 01  WS-COUNTS.
017500     03  WS-STAFF-COUNT       PIC 9(05)  COMP VALUE ZERO.
017600     03  WS-DATE-COUNT        PIC 9(05)  COMP VALUE ZERO.
017700     03  WS-SHIFT-COUNT       PIC 9(05)  COMP VALUE ZERO.
017800     03  WS-PICK-COUNT        PIC 9(03)  COMP VALUE ZERO.
017900     03  WS-DAY-ASSIGNED-CNT  PIC 9(03)  COMP VALUE ZERO.
018000     03  FILLER               PIC X(04).
018100*
018200 01  WS-SUBSCRIPTS.
018300     03  WS-STAFF-IX          PIC 9(05)  COMP VALUE ZERO.
018400     03  WS-DATE-IX           PIC 9(05)  COMP VALUE ZERO.
018500     03  WS-SHIFT-IX          PIC 9(05)  COMP VALUE ZERO.
018600     03  WS-BEST-IX           PIC 9(05)  COMP VALUE ZERO.
018700     03  FILLER               PIC X(04).
018800*
018900 01  WS-CONSTRAINT-VALUES.
019000     03  WS-MIN-STAFF-PER-DAY PIC 9(03)  COMP VALUE ZERO.
019100     03  WS-MAX-STAFF-PER-DAY PIC 9(03)  COMP VALUE ZERO.
019200     03  FILLER               PIC X(04).
019300*
019400 01  WS-STAFF-WORK-FIELDS.
019500     03  WS-STF-MAX-HRS-WEEK  PIC 9(03)  COMP VALUE ZERO.
019600     03  FILLER               PIC X(04).
019700*
019710*****************************************************************
019720* FILE STATUS FOR EACH OF THE FIVE FILES - ONE FIELD PER SELECT,  *
019730* SAME SHAPE AS WS-DATA'S PY-PR1-STATUS/PY-EMP-STATUS/PY-CHK-     *
019740* STATUS GROUP ON THE OTHER PAYROLL PROGRAMS.                     *
019750*****************************************************************
019760 01  WS-FILE-STATUSES.
019765     03  PY-STF-STATUS        PIC XX.
019770     03  PY-DTW-STATUS        PIC XX.
019775     03  PY-CST-STATUS        PIC XX.
019780     03  PY-SHF-STATUS        PIC XX.
019785     03  PY-SUM-STATUS        PIC XX.
019790     03  FILLER               PIC X(02).
019795*
019800 01  WS-FILE-STATUS-HOLD.
019810* WS-CHK-STATUS IS A SCRATCH COPY TARGET ONLY - CALLERS MOVE
019820* WHICHEVER OF THE FIVE STATUSES ABOVE THEY WANT EXPLAINED INTO
019830* IT BEFORE PERFORMING ZZ040-EVALUATE-MESSAGE.
019900     03  WS-CHK-STATUS        PIC XX.
020000     03  WS-EVAL-MSG          PIC X(40)  VALUE SPACES.
020050     03  FILLER               PIC X(02).
020100*
020200*****************************************************************
020300* SHIFT TIMES ARE FIXED FOR EVERY ROW WRITTEN BY THIS RUN -       *
020400* THERE IS NO SHIFT-PATTERN TABLE ON THIS PASS OF THE PROGRAM.    *
020500*****************************************************************
020600 01  WS-SHIFT-TIMES.
020700     03  WS-SHIFT-START-TIME  PIC X(05)  VALUE "09:00".
020800     03  WS-SHIFT-END-TIME    PIC X(05)  VALUE "18:00".
020850     03  FILLER               PIC X(02).
020900*
021000*****************************************************************
021100* STAFF TABLE - ONE ENTRY PER ROSTER RECORD, HOLDS THE RUNNING   *
021200* ASSIGNED-DAY COUNT THAT DRIVES THE LOAD-BALANCED PICK.         *
021300*****************************************************************
021400 01  WS-STAFF-TABLE.
021500     03  WS-STAFF-ENTRY       OCCURS 1 TO 2000 TIMES
021600                              DEPENDING ON WS-STAFF-COUNT
021700                              INDEXED BY WS-STF-TBL-IX.
021800         05  WS-STF-ID            PIC X(08).
021900         05  WS-STF-NAME          PIC X(20).
021950* 9(03) NOT 9(02) - MAX-HOURS-WEEK IS PIC 9(03), SO THE QUOTIENT
021960* OFF THE DIVIDE IN AA030 CAN RUN AS HIGH AS 124, NOT JUST 99.
022000         05  WS-STF-MAX-DAYS      PIC 9(03)  COMP.
022100         05  WS-STF-ASSIGNED-DAYS PIC 9(03)  COMP.
022200         05  WS-STF-PICKED-TODAY  PIC X.
022300             88  WS-STF-PICKED-FOR-DATE        VALUE "Y".
022400         05  FILLER               PIC X(03).
022500*
022600*****************************************************************
022700* DATE TABLE - ONE ENTRY PER WORK-DATE, HELD IN THE ORDER THE     *
022800* DATES FILE PRESENTED THEM.  NOT SORTED.                         *
022900*****************************************************************
023000 01  WS-DATE-TABLE.
023100     03  WS-DATE-ENTRY        OCCURS 1 TO 400 TIMES
023200                              DEPENDING ON WS-DATE-COUNT
023300                              INDEXED BY WS-DTW-TBL-IX.
023400         05  WS-DTW-WORK-DATE     PIC X(10).
023500         05  FILLER               PIC X(02).
023600*
023700*****************************************************************
023800* SHIFT TABLE - SHIFTS ARE QUEUED HERE DATE BY DATE, ROSTER       *
023900* ORDER WITHIN A DATE, AND ONLY FLUSHED TO THE SHIFT FILE ONCE    *
024000* THE WHOLE RUN HAS PROVED FEASIBLE.                              *
024100*****************************************************************
024200 01  WS-SHIFT-TABLE.
024300     03  WS-SHIFT-ENTRY       OCCURS 1 TO 20000 TIMES
024400                              DEPENDING ON WS-SHIFT-COUNT
024500                              INDEXED BY WS-SHF-TBL-IX.
024600         05  WS-SHF-STAFF-ID      PIC X(08).
024700         05  WS-SHF-STAFF-NAME    PIC X(20).
024800         05  WS-SHF-WORK-DATE     PIC X(10).
024900         05  FILLER               PIC X(10).
025000*
025100*****************************************************************
025200* WORK-DATE BROKEN DOWN TO CCYY/MM/DD FOR THE OPERATOR LOG LINE   *
025300* WHEN THE VERBOSE SWITCH (UPSI-0) IS SET ON AT THE JCL.          *
025400*****************************************************************
025500 01  WS-LOG-DATE.
025600     03  WS-LOG-DATE-TEXT     PIC X(10).
025650     03  FILLER               PIC X(02).
025700 01  WS-LOG-DATE-R  REDEFINES WS-LOG-DATE.
025800     03  WS-LOG-YEAR          PIC X(04).
025900     03  FILLER               PIC X(01).
026000     03  WS-LOG-MONTH         PIC X(02).
026100     03  FILLER               PIC X(01).
026200     03  WS-LOG-DAY           PIC X(02).
026250     03  FILLER               PIC X(02).
026300*
026400 01  ERROR-MESSAGES.
026500* SYSTEM WIDE
026600     03  SY001  PIC X(46) VALUE "SY001 ABORTING RUN - SEE MESSAGES ABOVE".
026700* PROGRAM SPECIFIC
026800     03  PY101  PIC X(40) VALUE "PY101 CONSTRAINTS FILE OPEN FAILED -".
026900     03  PY102  PIC X(40) VALUE "PY102 STAFF ROSTER FILE OPEN FAILED -".
027000     03  PY103  PIC X(40) VALUE "PY103 WORK-DATES FILE OPEN FAILED -".
027100     03  PY104  PIC X(40) VALUE "PY104 CONSTRAINTS FILE EMPTY -".
027200     03  PY105  PIC X(48) VALUE "PY105 MIN-STAFF-PER-DAY EXCEEDS MAX - RUN VOID".
027300     03  PY106  PIC X(44) VALUE "PY106 RUN INFEASIBLE - SEE SUMMARY RECORD".
027350     03  FILLER               PIC X(02).
027400*
027800 PROCEDURE DIVISION.
027900*
028000 AA000-MAIN              SECTION.
028100***********************************
028200     PERFORM AA010-OPEN-FILES.
028300     IF WS-ABORT-RUN
028400        GO TO AA000-EXIT
028500     END-IF.
028600     PERFORM AA020-READ-CONSTRAINTS.
028700     IF WS-ABORT-RUN
028800        GO TO AA000-EXIT
028900     END-IF.
029000     PERFORM AA030-READ-ONE-STAFF THRU AA030-EXIT
029100             UNTIL PY-STF-STATUS = "10".
029200     PERFORM AA040-READ-ONE-DATE  THRU AA040-EXIT
029300             UNTIL PY-DTW-STATUS = "10".
029400* A DATE-LESS RUN IS A VALID NO-OP (STATUS SUCCESS).  A RUN WITH
029410* DATES BUT NO STAFF MUST STILL ENTER AA050 SO THE EMPTY ROSTER
029420* TRIPS THE INFEASIBLE CHECK IN ZZ060 BELOW.
029500     IF WS-DATE-COUNT > ZERO
029510        PERFORM AA050-ASSIGN-ONE-DATE THRU AA050-EXIT
029600                VARYING WS-DATE-IX FROM 1 BY 1
029700                UNTIL WS-DATE-IX > WS-DATE-COUNT
029800     END-IF.
029900     IF NOT WS-RUN-INFEASIBLE AND WS-SHIFT-COUNT > ZERO
030000        PERFORM AA060-WRITE-ONE-SHIFT THRU AA060-EXIT
030100                VARYING WS-SHIFT-IX FROM 1 BY 1
030200                UNTIL WS-SHIFT-IX > WS-SHIFT-COUNT
030300     END-IF.
030400     IF WS-RUN-INFEASIBLE
030500        DISPLAY PY106
030600     END-IF.
030700     PERFORM AA070-WRITE-SUMMARY.
030800 AA000-EXIT.
030900     CLOSE STAFF-FILE DATE-FILE CONSTRAINTS-FILE
031000                      SHIFT-FILE SUMMARY-FILE.
031100     GOBACK.
031200*
031300 AA010-OPEN-FILES        SECTION.
031400***********************************
031410* 11/03/1994 RHT - .05 STATUS CHECKING HERE NOW GOES THROUGH
031500* ALL FIVE FILES ARE OPENED TOGETHER SO THE OPERATOR GETS EVERY
031600* MISSING-FILE MESSAGE IN ONE GO RATHER THAN ONE ABORT AT A TIME.
031700     MOVE "N"       TO WS-ABORT-SWITCH.
031800     OPEN INPUT  CONSTRAINTS-FILE.
031900     OPEN INPUT  STAFF-FILE.
032000     OPEN INPUT  DATE-FILE.
032100     OPEN OUTPUT SHIFT-FILE.
032200     OPEN OUTPUT SUMMARY-FILE.
032300     IF PY-CST-STATUS NOT = "00"
032400        MOVE PY-CST-STATUS TO WS-CHK-STATUS
032500        PERFORM ZZ040-EVALUATE-MESSAGE
032600        DISPLAY PY101 " " PY-CST-STATUS " " WS-EVAL-MSG
032700        MOVE "Y" TO WS-ABORT-SWITCH
032800     END-IF.
032900     IF PY-STF-STATUS NOT = "00"
033000        MOVE PY-STF-STATUS TO WS-CHK-STATUS
033100        PERFORM ZZ040-EVALUATE-MESSAGE
033200        DISPLAY PY102 " " PY-STF-STATUS " " WS-EVAL-MSG
033300        MOVE "Y" TO WS-ABORT-SWITCH
033400     END-IF.
033500     IF PY-DTW-STATUS NOT = "00"
033600        MOVE PY-DTW-STATUS TO WS-CHK-STATUS
033700        PERFORM ZZ040-EVALUATE-MESSAGE
033800        DISPLAY PY103 " " PY-DTW-STATUS " " WS-EVAL-MSG
033900        MOVE "Y" TO WS-ABORT-SWITCH
034000     END-IF.
034100     IF WS-ABORT-RUN
034200        DISPLAY SY001
034300     END-IF.
034400*
034500 AA020-READ-CONSTRAINTS  SECTION.
034600***********************************
034700* EXACTLY ONE RECORD IS EXPECTED - AN EMPTY FILE IS TREATED AS
034800* FATAL RATHER THAN ASSUMING HOUSE DEFAULTS FOR EVERYTHING.
034900     READ CONSTRAINTS-FILE
035000         AT END
035100             DISPLAY PY104
035200             DISPLAY SY001
035300             MOVE "Y" TO WS-ABORT-SWITCH
035400     END-READ.
035500     IF WS-ABORT-RUN
035600        GO TO AA020-EXIT
035700     END-IF.
035800     IF CST-MIN-STAFF-PER-DAY-ALPHA = SPACES
035900           OR CST-MIN-STAFF-PER-DAY = ZERO
036000        MOVE 2 TO CST-MIN-STAFF-PER-DAY
036100     END-IF.
036200     IF CST-MAX-STAFF-PER-DAY-ALPHA = SPACES
036300           OR CST-MAX-STAFF-PER-DAY = ZERO
036400        MOVE 3 TO CST-MAX-STAFF-PER-DAY
036500     END-IF.
036600     MOVE CST-MIN-STAFF-PER-DAY TO WS-MIN-STAFF-PER-DAY.
036700     MOVE CST-MAX-STAFF-PER-DAY TO WS-MAX-STAFF-PER-DAY.
036800     IF WS-MIN-STAFF-PER-DAY > WS-MAX-STAFF-PER-DAY
036900        DISPLAY PY105
037000        MOVE "Y" TO WS-INFEASIBLE-SWITCH
037100     END-IF.
037200 AA020-EXIT.
037300     EXIT.
037400*
037500 AA030-READ-ONE-STAFF.
037600* LOADS THE ROSTER TABLE IN THE ORDER STAFF ARRIVE ON THE FILE -
037700* THAT ORDER IS THE TIE-BREAK USED LATER BY ZZ060-PICK-ONE-STAFF.
037800     READ STAFF-FILE
037900         AT END
038000             GO TO AA030-EXIT
038100     END-READ.
038200     ADD 1 TO WS-STAFF-COUNT.
038300     SET WS-STF-TBL-IX TO WS-STAFF-COUNT.
038400     MOVE STF-ID           TO WS-STF-ID (WS-STF-TBL-IX).
038500     MOVE STF-NAME         TO WS-STF-NAME (WS-STF-TBL-IX).
038600     MOVE "N"              TO WS-STF-PICKED-TODAY (WS-STF-TBL-IX).
038700     MOVE ZERO             TO WS-STF-ASSIGNED-DAYS (WS-STF-TBL-IX).
038800     IF STF-MAX-HOURS-WEEK-ALPHA = SPACES
038900           OR STF-MAX-HOURS-WEEK = ZERO
039000        MOVE 40 TO WS-STF-MAX-HRS-WEEK
039100     ELSE
039200        MOVE STF-MAX-HOURS-WEEK TO WS-STF-MAX-HRS-WEEK
039300     END-IF.
039400     DIVIDE WS-STF-MAX-HRS-WEEK BY 8
039500             GIVING WS-STF-MAX-DAYS (WS-STF-TBL-IX).
039600 AA030-EXIT.
039700     EXIT.
039800*
039900 AA040-READ-ONE-DATE.
040000* LOADS THE DATE TABLE IN INPUT ORDER - THE DATES FILE IS NOT
040100* SORTED ON THE WAY IN AND SHIFTS ARE WRITTEN OUT IN THIS ORDER.
040200     READ DATE-FILE
040300         AT END
040400             GO TO AA040-EXIT
040500     END-READ.
040600     ADD 1 TO WS-DATE-COUNT.
040700     SET WS-DTW-TBL-IX TO WS-DATE-COUNT.
040800     MOVE DTW-WORK-DATE TO WS-DTW-WORK-DATE (WS-DTW-TBL-IX).
040900 AA040-EXIT.
041000     EXIT.
041100*
041200 AA050-ASSIGN-ONE-DATE.
041210* 14/02/1991 RHT - .03 SHORT-DAY NOW FAILS THE WHOLE RUN.
041220* 05/08/2001 KMB - .09 VERBOSE LOG LINE ADDED AT FOOT, UPSI-0.
041300* ONE PASS OF THIS PARAGRAPH PER WORK-DATE, DRIVEN BY THE VARYING
041400* PERFORM IN AA000-MAIN.  PICKS EXACTLY MIN-STAFF-PER-DAY STAFF,
041500* OR FLAGS THE WHOLE RUN INFEASIBLE IF THE ROSTER CANNOT COVER IT.
041600     MOVE ZERO  TO WS-DAY-ASSIGNED-CNT.
041700     MOVE "N"   TO WS-DAY-INFEASIBLE.
041800     PERFORM ZZ050-CLEAR-PICKED-FLAG THRU ZZ050-EXIT
041900             VARYING WS-STAFF-IX FROM 1 BY 1
042000             UNTIL WS-STAFF-IX > WS-STAFF-COUNT.
042100     PERFORM ZZ060-PICK-ONE-STAFF THRU ZZ060-EXIT
042200             VARYING WS-PICK-COUNT FROM 1 BY 1
042300             UNTIL WS-PICK-COUNT > WS-MIN-STAFF-PER-DAY
042400                OR WS-THIS-DAY-SHORT.
042500     IF WS-THIS-DAY-SHORT
042600        MOVE "Y" TO WS-INFEASIBLE-SWITCH
042700     ELSE
042800        PERFORM ZZ080-QUEUE-PICKED-SHIFT THRU ZZ080-EXIT
042900                VARYING WS-STAFF-IX FROM 1 BY 1
043000                UNTIL WS-STAFF-IX > WS-STAFF-COUNT
043100     END-IF.
043200     IF VERBOSE-LOG-WANTED
043300        MOVE WS-DTW-WORK-DATE (WS-DATE-IX) TO WS-LOG-DATE-TEXT
043400        DISPLAY "PYSHFOPT " WS-LOG-YEAR "/" WS-LOG-MONTH "/"
043500                WS-LOG-DAY " STAFF ASSIGNED " WS-DAY-ASSIGNED-CNT
043600     END-IF.
043700 AA050-EXIT.
043800     EXIT.
043900*
044000 AA060-WRITE-ONE-SHIFT.
044100* FLUSHES THE QUEUED SHIFT TABLE TO THE SHIFT FILE - ONLY
044200* REACHED WHEN THE WHOLE RUN HAS PROVED FEASIBLE.
044300     MOVE SPACES                        TO PY-SHIFT-RECORD.
044400     MOVE WS-SHF-STAFF-ID   (WS-SHIFT-IX) TO SHF-STAFF-ID.
044500     MOVE WS-SHF-STAFF-NAME (WS-SHIFT-IX) TO SHF-STAFF-NAME.
044600     MOVE WS-SHF-WORK-DATE  (WS-SHIFT-IX) TO SHF-WORK-DATE.
044700     MOVE WS-SHIFT-START-TIME             TO SHF-START-TIME.
044800     MOVE WS-SHIFT-END-TIME               TO SHF-END-TIME.
044900     WRITE PY-SHIFT-RECORD.
045000 AA060-EXIT.
045100     EXIT.
045200*
045300 AA070-WRITE-SUMMARY     SECTION.
045400***********************************
045500     MOVE SPACES TO PY-SUMMARY-RECORD.
045600     IF WS-RUN-INFEASIBLE
045700        MOVE "FAILURE" TO SUM-STATUS
045710        MOVE ZERO      TO SUM-TOTAL-SHIFTS
045800        MOVE ZERO      TO SUM-TOTAL-DAYS
045900        MOVE ZERO      TO SUM-TOTAL-STAFF
046000     ELSE
046100        MOVE "SUCCESS" TO SUM-STATUS
046200        MOVE WS-SHIFT-COUNT TO SUM-TOTAL-SHIFTS
046300        MOVE WS-DATE-COUNT  TO SUM-TOTAL-DAYS
046400        MOVE WS-STAFF-COUNT TO SUM-TOTAL-STAFF
046500     END-IF.
046600     WRITE PY-SUMMARY-RECORD.
046700*
046800 ZZ040-EVALUATE-MESSAGE  SECTION.
046900***********************************
047000* SHARED STATUS-TO-TEXT LOOKUP - CALLER MOVES THE FILE STATUS IT
047100* WANTS EXPLAINED INTO WS-CHK-STATUS BEFORE PERFORMING THIS.
047200     COPY "FILESTAT-MSGS.COB" REPLACING MSG    BY WS-EVAL-MSG
047300                                        STATUS BY WS-CHK-STATUS.
047400 ZZ040-EXIT.
047500     EXIT SECTION.
047600*
047700 ZZ050-CLEAR-PICKED-FLAG.
047800* RESETS THE "PICKED FOR THIS DATE" MARKER AHEAD OF EACH DATE'S
047900* SELECTION PASS - THE ASSIGNED-DAY COUNTER ITSELF IS NOT TOUCHED.
048000     MOVE "N" TO WS-STF-PICKED-TODAY (WS-STAFF-IX).
048100 ZZ050-EXIT.
048200     EXIT.
048300*
048400 ZZ060-PICK-ONE-STAFF.
048410* 30/09/1992 DMP - .04 ROSTER-ORDER TIE-BREAK MADE EXPLICIT, SEE
048420*                 ZZ065 BELOW - USED TO RELY ON TABLE SEARCH ORDER.
048500* ONE CALL PICKS ONE MORE STAFF MEMBER FOR THE CURRENT DATE - THE
048600* ELIGIBLE, NOT-YET-PICKED STAFF MEMBER WITH THE LOWEST ASSIGNED-
048700* DAY COUNT, ROSTER ORDER BREAKING ANY TIE.  IF NONE IS ELIGIBLE
048800* THE DAY, AND THEREFORE THE WHOLE RUN, IS INFEASIBLE.
048900     MOVE ZERO TO WS-BEST-IX.
049000     PERFORM ZZ065-FIND-LOWEST-ELIGIBLE THRU ZZ065-EXIT
049100             VARYING WS-STAFF-IX FROM 1 BY 1
049200             UNTIL WS-STAFF-IX > WS-STAFF-COUNT.
049300     IF WS-BEST-IX = ZERO
049400        MOVE "Y" TO WS-DAY-INFEASIBLE
049500        GO TO ZZ060-EXIT
049600     END-IF.
049700     SET WS-STF-TBL-IX TO WS-BEST-IX.
049800     MOVE "Y" TO WS-STF-PICKED-TODAY (WS-STF-TBL-IX).
049900     ADD 1 TO WS-STF-ASSIGNED-DAYS (WS-STF-TBL-IX).
050000     ADD 1 TO WS-DAY-ASSIGNED-CNT.
050100 ZZ060-EXIT.
050200     EXIT.
050300*
050400 ZZ065-FIND-LOWEST-ELIGIBLE.
050500* SINGLE STEP OF THE SEARCH DRIVEN BY ZZ060'S VARYING PERFORM -
050600* KEEPS WS-BEST-IX POINTING AT THE LOWEST-COUNT CANDIDATE SEEN
050700* SO FAR, ROSTER ORDER GIVING THE EARLIER SUBSCRIPT THE TIE.
050800     IF WS-STF-PICKED-FOR-DATE (WS-STAFF-IX)
050900        GO TO ZZ065-EXIT
051000     END-IF.
051100     IF WS-STF-ASSIGNED-DAYS (WS-STAFF-IX)
051200             NOT < WS-STF-MAX-DAYS (WS-STAFF-IX)
051300        GO TO ZZ065-EXIT
051400     END-IF.
051500     IF WS-BEST-IX = ZERO
051600        MOVE WS-STAFF-IX TO WS-BEST-IX
051700        GO TO ZZ065-EXIT
051800     END-IF.
051900     IF WS-STF-ASSIGNED-DAYS (WS-STAFF-IX)
052000             < WS-STF-ASSIGNED-DAYS (WS-BEST-IX)
052100        MOVE WS-STAFF-IX TO WS-BEST-IX
052200     END-IF.
052300 ZZ065-EXIT.
052400     EXIT.
052500*
052600 ZZ080-QUEUE-PICKED-SHIFT.
052700* ONE STEP OF THE ROSTER-ORDER SWEEP THAT FILES THE DATE'S PICKS
052800* INTO THE SHIFT TABLE - KEEPS THE OUTPUT IN ROSTER ORDER WITHIN
052900* THE DATE, REGARDLESS OF THE ORDER ZZ060 PICKED THEM IN.
053000     IF NOT WS-STF-PICKED-FOR-DATE (WS-STAFF-IX)
053100        GO TO ZZ080-EXIT
053200     END-IF.
053300     ADD 1 TO WS-SHIFT-COUNT.
053400     SET WS-SHF-TBL-IX TO WS-SHIFT-COUNT.
053500     MOVE WS-STF-ID   (WS-STAFF-IX) TO WS-SHF-STAFF-ID   (WS-SHF-TBL-IX).
053600     MOVE WS-STF-NAME (WS-STAFF-IX) TO WS-SHF-STAFF-NAME (WS-SHF-TBL-IX).
053700     MOVE WS-DTW-WORK-DATE (WS-DATE-IX)
053800                                     TO WS-SHF-WORK-DATE (WS-SHF-TBL-IX).
053900 ZZ080-EXIT.
054000     EXIT.
054100*

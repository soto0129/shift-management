000100* 18/02/2026 VBC - CREATED.
000200 FD  SUMMARY-FILE
000300     RECORD CONTAINS 18 CHARACTERS.
000400     COPY "WSPYSUM.COB".
000500*

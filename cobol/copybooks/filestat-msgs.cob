000100*****************************************************************
000200*  FILESTAT-MSGS.COB                                             *
000300*  COMMON FILE-STATUS-CODE TO MESSAGE TEXT LOOKUP, COPYED WITH   *
000400*  REPLACING MSG AND STATUS INTO WHICHEVER ZZ040 PARAGRAPH NEEDS *
000500*  IT.  HOUSE-WIDE, USED BY EVERY PAYROLL PROGRAM THAT HAS TO    *
000600*  TELL AN OPERATOR WHY AN OPEN/READ/WRITE WENT WRONG.           *
000700*                                                                *
000800*  18/02/2026 VBC - AUTHORED FRESH FOR THE PYSHFOPT BUILD - THE  *
000900*                   ORIGINAL STATUS-MESSAGE COPYBOOK REFERENCED  *
001000*                   BY THE OLDER PAYROLL PROGRAMS WAS NOT TO     *
001100*                   HAND, SO THIS IS A LIKE-FOR-LIKE REPLACEMENT *
001200*                   COVERING THE CODES THIS SUITE'S LINE         *
001300*                   SEQUENTIAL FILES CAN RETURN.                 *
001400*****************************************************************
001500     EVALUATE STATUS
001600         WHEN "00"
001700              MOVE "SUCCESSFUL COMPLETION"             TO MSG
001800         WHEN "02"
001900              MOVE "SUCCESSFUL - DUPLICATE KEY"        TO MSG
002000         WHEN "04"
002100              MOVE "SUCCESSFUL - RECORD LENGTH WRONG"  TO MSG
002200         WHEN "05"
002300              MOVE "SUCCESSFUL - FILE NOT PRESENT, CREATED" TO MSG
002400         WHEN "10"
002500              MOVE "END OF FILE REACHED"                TO MSG
002600         WHEN "21"
002700              MOVE "SEQUENCE ERROR ON KEY"               TO MSG
002800         WHEN "22"
002900              MOVE "DUPLICATE KEY ON WRITE"              TO MSG
003000         WHEN "23"
003100              MOVE "RECORD NOT FOUND"                    TO MSG
003200         WHEN "30"
003300              MOVE "PERMANENT I-O ERROR"                 TO MSG
003400         WHEN "34"
003500              MOVE "BOUNDARY VIOLATION - DISC FULL ?"    TO MSG
003600         WHEN "35"
003700              MOVE "FILE NOT FOUND ON OPEN"               TO MSG
003800         WHEN "37"
003900              MOVE "OPEN MODE NOT SUPPORTED ON DEVICE"    TO MSG
004000         WHEN "41"
004100              MOVE "FILE ALREADY OPEN"                    TO MSG
004200         WHEN "42"
004300              MOVE "FILE NOT OPEN"                        TO MSG
004400         WHEN "43"
004500              MOVE "NO CURRENT RECORD FOR REWRITE"        TO MSG
004600         WHEN "44"
004700              MOVE "RECORD LENGTH DOES NOT FIT RECORD AREA" TO MSG
004800         WHEN "46"
004900              MOVE "NO NEXT RECORD - READ AFTER END"      TO MSG
005000         WHEN "47"
005100              MOVE "READ ATTEMPTED ON CLOSED FILE"        TO MSG
005200         WHEN "48"
005300              MOVE "WRITE ATTEMPTED ON INPUT-ONLY FILE"   TO MSG
005400         WHEN OTHER
005500              MOVE "UNRECOGNISED FILE STATUS - SEE MANUAL" TO MSG
005600     END-EVALUATE.
005700*

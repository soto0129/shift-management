000100*****************************************************************
000200*                                                                *
000300*         RECORD DEFINITION FOR ROTA RUN SUMMARY FILE            *
000400*                                                                *
000500*      SEQUENTIAL FILE (OUTPUT) - ONE RECORD PER RUN             *
000600*****************************************************************
000700* FILE SIZE 18 BYTES.  EXACT - NO FILLER ROOM.
000800*
000900* 18/02/2026 VBC - CREATED.  CUT RIGHT DOWN FROM THE OLD CONTROL-
001000*                  TOTAL RECORD SHAPE - THIS RUN ONLY NEEDS THE
001100*                  RUN-LEVEL TOTALS, NOT QUARTER/YEAR BUCKETS.
001200*
001300 01  PY-SUMMARY-RECORD.
001400     03  SUM-STATUS                  PIC X(07).
001500         88  SUM-STATUS-SUCCESS          VALUE "SUCCESS".
001600         88  SUM-STATUS-FAILURE          VALUE "FAILURE".
001700     03  SUM-TOTAL-SHIFTS            PIC 9(05).
001800     03  SUM-TOTAL-DAYS              PIC 9(03).
001900     03  SUM-TOTAL-STAFF             PIC 9(03).
002000*

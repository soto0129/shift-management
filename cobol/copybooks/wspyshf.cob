000100*****************************************************************
000200*                                                                *
000300*             RECORD DEFINITION FOR SHIFT FILE                  *
000400*                                                                *
000500*      SEQUENTIAL FILE (OUTPUT) - WRITTEN DATE BY DATE, IN       *
000600*      STAFF ROSTER ORDER WITHIN A DATE                          *
000700*****************************************************************
000800* FILE SIZE 48 BYTES.  EXACT - NO FILLER ROOM.
000900*
001000* 18/02/2026 VBC - CREATED.  SHAPE BORROWED FROM THE OLD PAID-
001100*                  EVENT RECORD (ONE LINE OUT PER PAID EVENT) -
001200*                  HERE ONE LINE OUT PER WORKED SHIFT INSTEAD OF
001300*                  PER CHEQUE.
001400*
001500 01  PY-SHIFT-RECORD.
001600     03  SHF-STAFF-ID                PIC X(08).
001700     03  SHF-STAFF-NAME              PIC X(20).
001800     03  SHF-WORK-DATE               PIC X(10).
001900     03  SHF-START-TIME              PIC X(05).
002000     03  SHF-END-TIME                PIC X(05).
002100*

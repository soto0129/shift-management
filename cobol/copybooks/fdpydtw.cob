000100* 18/02/2026 VBC - CREATED.
000200 FD  DATE-FILE
000300     RECORD CONTAINS 10 CHARACTERS.
000400     COPY "WSPYDTW.COB".
000500*
